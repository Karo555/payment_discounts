000100*---------------------------------------------------------------
000200* SLPAYMTH.CBL
000300* FILE-CONTROL entry for the PAYMETH wallet extract.
000400*---------------------------------------------------------------
000500* 1991-04-08  WJT  ORIG-4471  Original entry.
000600*---------------------------------------------------------------
000700     SELECT PAYMENT-METHOD-FILE ASSIGN TO PAYMETH
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-PAYMTH-FILE-STATUS.
