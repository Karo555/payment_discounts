000100*---------------------------------------------------------------
000200* WSSUM.CBL
000300* SUMMARY-TOTAL working table -- one entry per payment method
000400* (points keyed internally as PUNKTY) accumulated across the
000500* chosen scenarios, for the end-of-batch report.
000600*---------------------------------------------------------------
000700* 1991-04-11  WJT  ORIG-4471  Original table.
000800*---------------------------------------------------------------
000900 01  SUMMARY-TOTAL-TABLE.                                         CR4471A
001000     05  SUM-TOTAL-COUNT         PIC 99 COMP.
001100     05  SUM-TOTAL-ENTRY OCCURS 21 TIMES
001200                                 INDEXED BY SUM-TOTAL-IDX.
001300         10  SUM-METHOD-ID           PIC X(16).
001400         10  SUM-DETAIL.
001500             15  SUM-AMOUNT              PIC S9(9)V99.
001600         10  SUM-DETAIL-RAW REDEFINES SUM-DETAIL
001700                                 PIC X(11).
001800     05  FILLER                  PIC X(06).
