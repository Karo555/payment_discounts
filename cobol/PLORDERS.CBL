000100*---------------------------------------------------------------
000200* PLORDERS.CBL
000300* Procedure library -- loads the ORDERS extract into
000400* ORDER-TABLE and builds ORDER-PROCESS-SEQUENCE, the batch's
000500* fixed processing order (order id ORDER3 first, then ORDER2,
000600* then ORDER1, every other order keeping its original
000700* relative position after those three).
000800*---------------------------------------------------------------
000900* 1991-04-12  WJT  ORIG-4471  Original paragraphs.
001000* 1994-11-02  RDK  CR-5512    Reworked to load the whole order
001100*                             table before re-sequencing, since
001200*                             the priority ids may appear
001300*                             anywhere in the extract.
001400*---------------------------------------------------------------
001500 LOAD-ORDERS-FROM-FILE.                                           CR4471A
001600     MOVE ZERO TO ORD-TAB-COUNT
001700     OPEN INPUT ORDER-FILE
001800     IF WS-ORDER-FILE-STATUS NOT = "00"
001900         DISPLAY "PLORDERS: UNABLE TO OPEN ORDERS FILE"
002000         MOVE "Y" TO WS-ABORT-SWITCH
002100         GO TO LOAD-ORDERS-EXIT
002200     END-IF
002300     PERFORM LOAD-ORDERS-READ-NEXT
002400     PERFORM LOAD-ORDERS-STORE-ENTRY
002500         UNTIL WS-ORDER-FILE-STATUS NOT = "00"
002600     CLOSE ORDER-FILE.
002700 LOAD-ORDERS-EXIT.
002800     EXIT.
002900 LOAD-ORDERS-READ-NEXT.
003000     READ ORDER-FILE
003100         AT END MOVE "10" TO WS-ORDER-FILE-STATUS
003200     END-READ.
003300 LOAD-ORDERS-STORE-ENTRY.
003400     ADD 1 TO ORD-TAB-COUNT
003500     SET ORD-TAB-IDX TO ORD-TAB-COUNT
003600     MOVE ORD-ORDER-ID    TO OT-ORDER-ID (ORD-TAB-IDX)
003700     MOVE ORD-ORDER-VALUE TO OT-ORDER-VALUE (ORD-TAB-IDX)
003800     MOVE ORD-PROMO-COUNT TO OT-PROMO-COUNT (ORD-TAB-IDX)
003900     MOVE ORD-PROMO-RAW   TO OT-PROMO-RAW (ORD-TAB-IDX)
004000     PERFORM LOAD-ORDERS-READ-NEXT.
004100 BUILD-ORDER-PROCESS-SEQUENCE.
004200*    Three passes place ORDER3, then ORDER2, then ORDER1 (each
004300*    at most once -- W-PLACED-IDX stops a duplicate id from
004400*    being queued twice), a fourth pass appends every order
004500*    not already placed, in its original table position.
004600     MOVE ZERO TO OPS-COUNT
004700     MOVE "ORDER3" TO W-PRIORITY-ID-PARM
004800     PERFORM PLACE-PRIORITY-ORDER
004900     MOVE "ORDER2" TO W-PRIORITY-ID-PARM
005000     PERFORM PLACE-PRIORITY-ORDER
005100     MOVE "ORDER1" TO W-PRIORITY-ID-PARM
005200     PERFORM PLACE-PRIORITY-ORDER
005300     PERFORM PLACE-REMAINING-ORDER
005400         VARYING ORD-TAB-IDX FROM 1 BY 1
005500         UNTIL ORD-TAB-IDX > ORD-TAB-COUNT.
005600 PLACE-REMAINING-ORDER.
005700     MOVE "N" TO W-ALREADY-PLACED-SW
005800     PERFORM TEST-ORDER-ALREADY-PLACED
005900         VARYING OPS-IDX FROM 1 BY 1
006000         UNTIL OPS-IDX > OPS-COUNT
006100     IF W-ALREADY-PLACED-SW = "N"
006200         ADD 1 TO OPS-COUNT
006300         SET OPS-IDX TO OPS-COUNT
006400         MOVE ORD-TAB-IDX TO OPS-ORDER-INDEX (OPS-IDX)
006500     END-IF.
006600 TEST-ORDER-ALREADY-PLACED.
006700     IF OPS-ORDER-INDEX (OPS-IDX) = ORD-TAB-IDX
006800         MOVE "Y" TO W-ALREADY-PLACED-SW
006900     END-IF.
007000 PLACE-PRIORITY-ORDER.
007100     PERFORM TEST-ORDER-FOR-PRIORITY-ID
007200         VARYING ORD-TAB-IDX FROM 1 BY 1
007300         UNTIL ORD-TAB-IDX > ORD-TAB-COUNT.
007400 TEST-ORDER-FOR-PRIORITY-ID.
007500     IF OT-ORDER-ID (ORD-TAB-IDX) = W-PRIORITY-ID-PARM
007600         ADD 1 TO OPS-COUNT
007700         SET OPS-IDX TO OPS-COUNT
007800         MOVE ORD-TAB-IDX TO OPS-ORDER-INDEX (OPS-IDX)
007900     END-IF.
