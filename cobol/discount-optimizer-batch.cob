000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. discount-optimizer-batch.                            CR4471A
000300 AUTHOR. W J TANNER.
000400 INSTALLATION. DATA PROCESSING DIVISION.
000500 DATE-WRITTEN. 04/08/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PAYMENT SYSTEMS GROUP ONLY.
000800*---------------------------------------------------------------
000900* DISCOUNT-OPTIMIZER-BATCH is the nightly driver for the
001000* payment-method discount optimizer.  It loads the customer's
001100* wallet from PAYMETH, loads the night's orders from ORDERS,
001200* re-sequences them so ORDER3 settles first, then ORDER2, then
001300* ORDER1, settles each order in turn against the wallet that
001400* remains after the order before it, and hands the chosen
001500* scenarios to SUMMARY-REPORTER for the end-of-batch report.
001600* An order the evaluator cannot settle is logged and the run
001700* continues with the next order.
001800*---------------------------------------------------------------
001900* CHANGE LOG
002000*---------------------------------------------------------------
002100* 1991-04-08  WJT  ORIG-4471  Original program (menu-driven
002200*                             accounts-payable-system rewired
002300*                             as a straight-through batch).
002400* 1993-01-15  RDK  CR-5103    SCENARIO-EVALUATOR now called
002500*                             once per order instead of once
002600*                             per run; wallet is debited between
002700*                             calls so later orders see what
002800*                             earlier orders already spent.
002900* 1994-11-02  RDK  CR-5512    Added BUILD-ORDER-PROCESS-SEQUENCE
003000*                             call for the ORDER3/ORDER2/ORDER1
003100*                             priority rule.
003200* 1995-09-08  RDK  CR-5820    Per-order error containment added
003300*                             -- one bad order no longer aborts
003400*                             the whole run.
003500* 1997-07-21  RDK  CR-6600    Rule-table configuration call
003600*                             added at marketing's request; the
003700*                             rule library runs alongside the
003800*                             evaluator for audit, it does not
003900*                             feed back into the evaluator's
004000*                             decision.
004100* 1998-09-14  MLP  Y2K-0091   Reviewed for year-2000 compliance;
004200*                             no date fields processed by this
004300*                             program, no change required, this
004400*                             entry is kept as a record of the
004500*                             review.
004510* 2003-11-18  RDK  CR-7450    Evaluator now returns a spaces/no-
004520*                             points sentinel when it finds no
004530*                             feasible scenario; this driver logs
004540*                             that as an order error instead of
004550*                             debiting the wallet for a blank
004560*                             scenario.
004570* 2004-05-11  RDK  CR-7680    SCENARIO-EVALUATOR was never handed
004572*                             the wallet -- it kept its own
004574*                             unpopulated COPY of WALLET-TABLE, so
004576*                             every order fell through as
004578*                             infeasible.  WALLET-TABLE is now
004580*                             passed on the CALL.
004600*---------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     COPY "SLORDER.CBL".
005400     COPY "SLPAYMTH.CBL".
005500 DATA DIVISION.
005600 FILE SECTION.
005700     COPY "FDORDER.CBL".
005800     COPY "FDPAYMTH.CBL".
005900 WORKING-STORAGE SECTION.
006000     COPY "WSWALLET.CBL".
006100     COPY "WSORDTAB.CBL".
006200     COPY "WSSCEN.CBL".
006300     COPY "WSWORK.CBL".
006400     01  W-RULE-TABLE.
006500         05  W-RULE-METHOD-COUNT     PIC 99 COMP.
006600         05  W-RULE-ENTRY OCCURS 21 TIMES
006700                                 INDEXED BY W-RULE-IDX.
006800             10  W-RULE-METHOD-ID        PIC X(16).
006810             10  W-RULE-KIND             PIC X.
007000                 88  W-RULE-IS-POINTS        VALUE "P".
007100                 88  W-RULE-IS-CARD           VALUE "C".
007150             10  W-RULE-DISCOUNT-PCT     PIC 9(3)V9999.
007200         05  FILLER                  PIC X(04).
007300     01  W-CURRENT-ORDER-AREA.
007400         05  W-CUR-ORDER-ID          PIC X(16).
007500         05  W-CUR-ORDER-VALUE       PIC S9(7)V99.
007600         05  W-CUR-SCENARIO-RESULT   PIC X(70).
007700         05  FILLER                  PIC X(06).
007800     01  W-REPORT-CALL-AREA.
007900         05  W-RPT-FUNCTION          PIC X(01).
008000         05  W-RPT-ALLOCATION-AREA   PIC X(70).
008100         05  W-RPT-ERROR-ORDER-ID    PIC X(16).
008200         05  W-RPT-ERROR-REASON      PIC X(38).
008300         05  FILLER                  PIC X(05).
008310     01  W-RULE-AUDIT-AREA.                                       CR6600B
008320         05  W-PROMO-IDX             PIC 99 COMP.
008330         05  FILLER                  PIC X(04).
008400 PROCEDURE DIVISION.
008500 0100-RUN-BATCH.
008600     PERFORM 0110-INITIALIZE-RUN
008700     IF WS-ABORT-RUN
008800         GO TO 0100-ABORT-EXIT
008900     END-IF
009000     PERFORM 0200-CONFIGURE-RULE-TABLE                            CR6600A
009100     PERFORM 0300-SETTLE-ONE-ORDER
009200         VARYING OPS-IDX FROM 1 BY 1
009300         UNTIL OPS-IDX > OPS-COUNT
009400     MOVE "F" TO W-RPT-FUNCTION
009500     CALL "summary-reporter" USING W-RPT-FUNCTION
009600                                   W-RPT-ALLOCATION-AREA
009700                                   W-RPT-ERROR-ORDER-ID
009800                                   W-RPT-ERROR-REASON
009900     STOP RUN.
010000 0100-ABORT-EXIT.
010100     DISPLAY "DISCOUNT-OPTIMIZER-BATCH: RUN ABORTED - SEE LOG"
010200     STOP RUN.
010300 0110-INITIALIZE-RUN.
010400     MOVE "N" TO WS-ABORT-SWITCH
010500     PERFORM LOAD-WALLET-FROM-FILE
010600     IF WS-ABORT-RUN
010700         GO TO 0110-EXIT
010800     END-IF
010900     PERFORM COMPUTE-WALLET-TOTALS
011000     PERFORM LOAD-ORDERS-FROM-FILE
011100     IF WS-ABORT-RUN
011200         GO TO 0110-EXIT
011300     END-IF
011400     PERFORM BUILD-ORDER-PROCESS-SEQUENCE.
011500 0110-EXIT.
011600     EXIT.
011700 0200-CONFIGURE-RULE-TABLE.
011800*    Builds the rule-library's own record of every payment
011900*    method in the wallet, for PLRULES.CBL's independent check
012000*    of the discount math.  This table is consulted only by
012100*    that audit path, never by the evaluator's own decision.
012200     MOVE ZERO TO W-RULE-METHOD-COUNT
012300     IF WLT-POINTS-METHOD-PRESENT
012400         ADD 1 TO W-RULE-METHOD-COUNT
012500         SET W-RULE-IDX TO W-RULE-METHOD-COUNT
012600         MOVE "PUNKTY" TO W-RULE-METHOD-ID (W-RULE-IDX)
012700         MOVE "P"      TO W-RULE-KIND (W-RULE-IDX)
012750         MOVE WLT-POINTS-DISCOUNT-PCT
012760                       TO W-RULE-DISCOUNT-PCT (W-RULE-IDX)
012800     END-IF
012900     IF WLT-CARD-COUNT NOT = ZERO
013000         PERFORM 0210-ADD-ONE-CARD-RULE-ENTRY
013100             VARYING WLT-CARD-IDX FROM 1 BY 1
013200             UNTIL WLT-CARD-IDX > WLT-CARD-COUNT
013300     END-IF.
013400 0210-ADD-ONE-CARD-RULE-ENTRY.
013500     ADD 1 TO W-RULE-METHOD-COUNT
013600     SET W-RULE-IDX TO W-RULE-METHOD-COUNT
013700     MOVE WLT-CARD-ID (WLT-CARD-IDX) TO W-RULE-METHOD-ID (W-RULE-IDX)
013750     MOVE WLT-CARD-DISCOUNT-PCT (WLT-CARD-IDX)
013760                   TO W-RULE-DISCOUNT-PCT (W-RULE-IDX)
013800     MOVE "C" TO W-RULE-KIND (W-RULE-IDX).
013900 0300-SETTLE-ONE-ORDER.
014000     SET ORD-TAB-IDX TO OPS-ORDER-INDEX (OPS-IDX)
014100     MOVE OT-ORDER-ID (ORD-TAB-IDX)    TO W-CUR-ORDER-ID
014200     MOVE OT-ORDER-VALUE (ORD-TAB-IDX) TO W-CUR-ORDER-VALUE
014300     IF WLT-CARD-COUNT = ZERO AND NOT WLT-POINTS-METHOD-PRESENT
014400         MOVE "no payment method available in wallet"
014500                                       TO W-RPT-ERROR-REASON
014600         PERFORM 0390-REPORT-ORDER-ERROR
014700         GO TO 0300-EXIT
014800     END-IF
014900     CALL "scenario-evaluator" USING W-CUR-ORDER-ID
015000                                    W-CUR-ORDER-VALUE
015050                                    WALLET-TABLE                 CR7680A
015100                                    W-CUR-SCENARIO-RESULT
015150     MOVE W-CUR-SCENARIO-RESULT TO SCENARIO-RECORD                 CR7450A
015160     IF SCEN-CARD-ID = SPACES AND NOT SCEN-USES-POINTS             CR7450A
015170         MOVE "no feasible scenario for this order"                CR7450A
015180                                TO W-RPT-ERROR-REASON              CR7450A
015190         PERFORM 0390-REPORT-ORDER-ERROR                           CR7450A
015195         GO TO 0300-EXIT                                           CR7450A
015198     END-IF                                                        CR7450A
015300     PERFORM APPLY-WALLET-UPDATE
015350     PERFORM 0350-AUDIT-RULE-LIBRARY                               CR6600A
015400     MOVE "A" TO W-RPT-FUNCTION
015500     MOVE W-CUR-SCENARIO-RESULT TO W-RPT-ALLOCATION-AREA
015600     CALL "summary-reporter" USING W-RPT-FUNCTION
015700                                   W-RPT-ALLOCATION-AREA
015800                                   W-RPT-ERROR-ORDER-ID
015900                                   W-RPT-ERROR-REASON.
016000 0300-EXIT.
016100     EXIT.
016120 0350-AUDIT-RULE-LIBRARY.
016125*    Independently re-derives, straight from the order and the
016130*    wallet, which of the promotion rules would apply and what
016135*    each would discount -- FULL-POINTS and PARTIAL-POINTS once
016140*    for the order, FULL-CARD once per card in the wallet, and
016145*    DEFAULT as the fall-through.  Every RULE-DISCOUNT figure is
016150*    computed and discarded; CR-6600 wants the library exercised
016160*    every run, never folded into the evaluator's own decision.
016165*    CR-7720 -- FULL-POINTS/PARTIAL-POINTS/FULL-CARD must also     CR7720A
016170*    know whether the base scenario (the one the evaluator         CR7720A
016175*    actually chose, now sitting in SCENARIO-RECORD) already       CR7720A
016178*    used that same method; RULE-BASE-USES-POINTS-SW and           CR7720A
016179*    RULE-BASE-USES-CARD-SW carry that into the rule table.        CR7720A
016180     MOVE W-CUR-ORDER-VALUE TO RULE-ORDER-VALUE
016185     MOVE WLT-POINTS-DISCOUNT-PCT TO RULE-POINTS-PCT
016190     MOVE WLT-POINTS-REMAINING    TO RULE-POINTS-AVAILABLE
016191     MOVE "N" TO RULE-BASE-USES-POINTS-SW                          CR7720A
016201     IF SCEN-USES-POINTS                                          CR7720A
016211         MOVE "Y" TO RULE-BASE-USES-POINTS-SW                     CR7720A
016221     END-IF                                                       CR7720A
016231     MOVE "N" TO RULE-BASE-USES-CARD-SW                           CR7720A
016241     IF SCEN-CARD-ID NOT = SPACES                                 CR7720A
016251         MOVE "Y" TO RULE-BASE-USES-CARD-SW                       CR7720A
016261     END-IF                                                       CR7720A
016271     PERFORM RULE-FULL-POINTS
016281     PERFORM RULE-PARTIAL-POINTS
016291     PERFORM RULE-DEFAULT
016301     IF WLT-CARD-COUNT NOT = ZERO
016311         PERFORM 0360-AUDIT-ONE-CARD-RULE
016321             VARYING WLT-CARD-IDX FROM 1 BY 1
016331             UNTIL WLT-CARD-IDX > WLT-CARD-COUNT
016341     END-IF.
016351 0360-AUDIT-ONE-CARD-RULE.
016361*    FULL-CARD is applicable only when the order's own PROMO-ID
016371*    list names this card; 0370 tests that list before the rule
016381*    is entered.
016391     MOVE WLT-CARD-ID (WLT-CARD-IDX)        TO RULE-CARD-ID-PARM
016401     MOVE WLT-CARD-DISCOUNT-PCT (WLT-CARD-IDX) TO RULE-CARD-PCT
016411     MOVE WLT-CARD-REMAINING (WLT-CARD-IDX) TO RULE-CARD-REMAINING
016421     MOVE "N" TO RULE-PROMO-ELIGIBLE-SW
016431     IF OT-PROMO-COUNT (ORD-TAB-IDX) NOT = ZERO
016441         PERFORM 0370-TEST-ONE-PROMO-ID
016451             VARYING W-PROMO-IDX FROM 1 BY 1
016461             UNTIL W-PROMO-IDX > OT-PROMO-COUNT (ORD-TAB-IDX)
016471     END-IF
016481     PERFORM RULE-FULL-CARD.
016491 0370-TEST-ONE-PROMO-ID.
016501     IF OT-PROMO-ID (ORD-TAB-IDX W-PROMO-IDX) = RULE-CARD-ID-PARM
016511         MOVE "Y" TO RULE-PROMO-ELIGIBLE-SW
016521     END-IF.
016531 0390-REPORT-ORDER-ERROR.
016541     MOVE W-CUR-ORDER-ID TO W-RPT-ERROR-ORDER-ID
016551     MOVE "E" TO W-RPT-FUNCTION
016561     CALL "summary-reporter" USING W-RPT-FUNCTION
016571                                   W-RPT-ALLOCATION-AREA
016581                                   W-RPT-ERROR-ORDER-ID
016591                                   W-RPT-ERROR-REASON.
016601 COPY "PLWALLET.CBL".
016611 COPY "PLORDERS.CBL".
016621 COPY "PLDEBIT.CBL".
016631 COPY "PLRULES.CBL".
