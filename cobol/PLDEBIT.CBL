000100*---------------------------------------------------------------
000200* PLDEBIT.CBL
000300* Procedure library -- applies a chosen scenario against the
000400* wallet.  A card's remaining limit is reduced by the card
000500* charge it carried; PUNKTY is reduced by the points it spent.
000600* Both figures are re-derived from wallet state, never kept as
000700* a running side total, per the debit rule.
000800*---------------------------------------------------------------
000900* 1991-04-13  WJT  ORIG-4471  Original paragraphs.
001000* 1996-02-19  RDK  CR-6003    Corrected DEBIT-PAYMENT-METHOD --
001100*                             it was debiting the order value
001200*                             instead of the card's own charge
001300*                             share of the order.
001310* 2004-03-02  RDK  CR-7610    DEBIT-PAYMENT-METHOD was debiting
001320*                             whichever card SCEN-CARD-ID named
001330*                             and subtracting SCEN-CARD-CHARGE
001340*                             straight off the scenario record.
001350*                             Corrected to re-derive the amounts
001360*                             from current wallet state and scan
001370*                             the cards in file (table) order for
001380*                             the first one whose own remaining
001390*                             limit covers the remainder -- the
001400*                             chosen scenario's card is no longer
001410*                             consulted at all.
001420*---------------------------------------------------------------
001500 DEBIT-PAYMENT-METHOD.                                            CR7610A
001510*    Entered knowing only whether the scenario used points and/or
001520*    a card (SCEN-USES-POINTS / SCEN-CARD-ID not spaces); every
001530*    amount actually debited is re-derived here from the wallet
001540*    and the order value, never taken from the scenario record.
001550     MOVE ZERO TO W-DEBIT-POINTS-USED
001560     IF SCEN-USES-POINTS AND WLT-POINTS-METHOD-PRESENT
001570         IF WLT-POINTS-REMAINING < W-CUR-ORDER-VALUE
001580             MOVE WLT-POINTS-REMAINING TO W-DEBIT-POINTS-USED
001590         ELSE
001600             MOVE W-CUR-ORDER-VALUE    TO W-DEBIT-POINTS-USED
001610         END-IF
001620         SUBTRACT W-DEBIT-POINTS-USED FROM WLT-POINTS-REMAINING
001630     END-IF
001640     MOVE "N" TO W-FOUND-CARD-SW
001650     IF SCEN-CARD-ID NOT = SPACES
001660         COMPUTE W-DEBIT-REMAINDER =
001670             W-CUR-ORDER-VALUE - W-DEBIT-POINTS-USED
001680         IF WLT-CARD-COUNT NOT = ZERO
001690             PERFORM TEST-CARD-FOR-DEBIT
001700                 VARYING WLT-CARD-IDX FROM 1 BY 1
001710                 UNTIL WLT-CARD-IDX > WLT-CARD-COUNT
001720                     OR W-FOUND-CARD
001730         END-IF
001740     END-IF.
002700 TEST-CARD-FOR-DEBIT.
002710*    First card in table (file) order whose own remaining limit
002720*    covers the re-derived remainder is the one debited; only
002730*    one card is ever debited per order.
002740     IF WLT-CARD-REMAINING (WLT-CARD-IDX) >= W-DEBIT-REMAINDER
002900         PERFORM APPLY-CARD-DEBIT
003000         MOVE "Y" TO W-FOUND-CARD-SW
003100     END-IF.
003200 APPLY-CARD-DEBIT.
003300     SUBTRACT W-DEBIT-REMAINDER
003400         FROM WLT-CARD-REMAINING (WLT-CARD-IDX).
003500 APPLY-WALLET-UPDATE.
003600*    Called once the evaluator has committed to a scenario;
003700*    re-runs DEBIT-PAYMENT-METHOD and refreshes the derived
003800*    wallet totals the next order's evaluation will test.
003900     PERFORM DEBIT-PAYMENT-METHOD
004000     PERFORM COMPUTE-WALLET-TOTALS.
