000100*---------------------------------------------------------------
000200* FDORDER.CBL
000300* Record layout for the ORDERS file (customer order extract
000400* received nightly from the order-entry system).  One record
000500* per order; PROMO-ID table carries the promotion/card ids the
000600* order is eligible for, left-justified, unused entries blank.
000700*---------------------------------------------------------------
000800* 1991-04-08  WJT  ORIG-4471  Original layout.
000900* 1994-11-02  RDK  CR-5512    Widened ORD-PROMO-TABLE from 6 to
001000*                             10 occurrences per marketing req.
001100* 1998-09-14  MLP  Y2K-0091   Reviewed for year-2000 compliance;
001200*                             no date fields on this record, no
001300*                             change required, entry kept as a
001400*                             record of the review.
001500*---------------------------------------------------------------
001600 FD  ORDER-FILE
001700     LABEL RECORDS ARE STANDARD.
001800 01  ORDER-RECORD.
001900     05  ORD-ORDER-ID            PIC X(16).
002000     05  ORD-ORDER-VALUE         PIC S9(7)V99.
002100     05  ORD-PROMO-COUNT         PIC 9(2).
002200     05  ORD-PROMO-TABLE OCCURS 10 TIMES
002300                                 INDEXED BY ORD-PROMO-IDX.
002400         10  ORD-PROMO-ID        PIC X(16).
002500     05  FILLER                  PIC X(13).
