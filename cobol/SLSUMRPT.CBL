000100*---------------------------------------------------------------
000200* SLSUMRPT.CBL
000300* FILE-CONTROL entry for the end-of-batch summary report.
000400*---------------------------------------------------------------
000500* 1991-04-11  WJT  ORIG-4471  Original entry.
000600*---------------------------------------------------------------
000700     SELECT SUMMARY-REPORT-FILE ASSIGN TO SUMRPT
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-SUMRPT-FILE-STATUS.
