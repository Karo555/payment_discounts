000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. summary-reporter.                                    CR4471A
000300 AUTHOR. W J TANNER.
000400 INSTALLATION. DATA PROCESSING DIVISION.
000500 DATE-WRITTEN. 04/15/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PAYMENT SYSTEMS GROUP ONLY.
000800*---------------------------------------------------------------
000900* SUMMARY-REPORTER accumulates every chosen payment scenario
001000* by payment method and writes the end-of-batch report.  Cards
001100* are listed in the order first used; PUNKTY, if used at all,
001200* is always the last line.  No headings, no page breaks -- one
001300* line per method used, plus the error lines the driver
001400* collected for orders it could not settle.
001500*---------------------------------------------------------------
001600* CHANGE LOG
001700*---------------------------------------------------------------
001800* 1991-04-15  WJT  ORIG-4471  Original program.
001900* 1993-01-15  RDK  CR-5103    Added ACCUMULATE-ALLOCATION entry
002000*                             point so the driver can post a
002100*                             scenario as it is chosen, instead
002200*                             of handing over the whole table
002300*                             at the end of the run.
002400* 1996-02-19  RDK  CR-6003    PUNKTY is now always printed as
002500*                             the last line, no matter when the
002600*                             first points scenario was posted.
002700* 1998-09-14  MLP  Y2K-0091   Reviewed for year-2000 compliance;
002800*                             no date fields referenced by this
002900*                             program, no change required, this
003000*                             entry is kept as a record of the
003100*                             review.
003200* 2002-06-11  RDK  CR-7340    "No payment scenarios to report."   CR7340A
003300*                             message added for an empty batch.
003310* 2004-03-02  RDK  CR-7610    The points line was printing the    CR7610B
003320*                             wallet's own PUNKTY key; translated  CR7610B
003330*                             to the report's POINTS display id    CR7610B
003340*                             in 0320-WRITE-METHOD-LINE.           CR7610B
003350* 2004-06-02  RDK  CR-7740    W-METHOD-LINE-RAW redefined the      CR7740A
003360*                             28-byte W-METHOD-LINE-GROUP as only  CR7740A
003370*                             X(25), cutting every printed amount  CR7740A
003380*                             off 3 bytes short right after the    CR7740A
003390*                             decimal point; widened to X(28) and  CR7740A
003395*                             the 0320 MOVE to match.              CR7740A
003400*---------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     COPY "SLSUMRPT.CBL".
004200 DATA DIVISION.
004300 FILE SECTION.
004400     COPY "FDSUMRPT.CBL".
004500 WORKING-STORAGE SECTION.
004600     COPY "WSSUM.CBL".
004700     COPY "WSWORK.CBL".
004800     01  W-POST-WORK-AREA.
004900         05  W-POST-METHOD-ID        PIC X(16).
005000         05  W-POST-AMOUNT           PIC S9(9)V99.
005100         05  FILLER                  PIC X(06).
005200     01  W-METHOD-LINE-AREA.
005300         05  W-METHOD-LINE-GROUP.
005400             10  W-METHOD-ID         PIC X(16).
005500             10  W-AMOUNT-DISPLAY    PIC ZZZZZZZ9.99-.
005600         05  W-METHOD-LINE-RAW REDEFINES W-METHOD-LINE-GROUP
005700                                 PIC X(28).                     CR7740A
005800         05  W-PUNKTY-IDX            PIC 99 COMP.
005900         05  FILLER                  PIC X(05).
006000     01  W-ERROR-LINE.
006100         05  FILLER                  PIC X(24) VALUE
006200                 "Error processing order ".
006300         05  W-ERR-ORDER-ID          PIC X(16).
006400         05  FILLER                  PIC X(02) VALUE ": ".
006500         05  W-ERR-REASON            PIC X(38).
006600     01  W-EMPTY-LINE                PIC X(80) VALUE
006700                 "No payment scenarios to report.".               CR7340A
006800 LINKAGE SECTION.
006900     01  LK-REPORT-FUNCTION          PIC X(01).
007000         88  LK-FN-ACCUMULATE            VALUE "A".
007100         88  LK-FN-ERROR                  VALUE "E".
007200         88  LK-FN-FINALIZE               VALUE "F".
007300     01  LK-ALLOCATION-AREA          PIC X(70).
007400     01  LK-ERROR-ORDER-ID           PIC X(16).
007500     01  LK-ERROR-REASON             PIC X(38).
007600 PROCEDURE DIVISION USING LK-REPORT-FUNCTION
007700                          LK-ALLOCATION-AREA
007800                          LK-ERROR-ORDER-ID
007900                          LK-ERROR-REASON.
008000 0100-REPORT-DRIVER.
008100     IF LK-FN-ACCUMULATE
008200         MOVE LK-ALLOCATION-AREA TO SCENARIO-RECORD
008300         PERFORM 0200-ACCUMULATE-ALLOCATION
008400     ELSE
008500         IF LK-FN-ERROR
008600             PERFORM 0250-WRITE-ERROR-LINE
008700         ELSE
008800             PERFORM 0300-PRINT-SUMMARY-LINES
008900         END-IF
009000     END-IF
009100     GOBACK.
009200 0200-ACCUMULATE-ALLOCATION.
009300*    Card charges and PUNKTY points usage are kept apart by
009400*    method id; a new method id gets its own running total.
009500     IF SCEN-CARD-CHARGE NOT = ZERO
009600         MOVE SCEN-CARD-ID     TO W-POST-METHOD-ID
009700         MOVE SCEN-CARD-CHARGE TO W-POST-AMOUNT
009800         PERFORM 0210-POST-METHOD-TOTAL
009900     END-IF
010000     IF SCEN-USES-POINTS
010100         MOVE "PUNKTY"          TO W-POST-METHOD-ID
010200         MOVE SCEN-POINTS-USED  TO W-POST-AMOUNT
010300         PERFORM 0210-POST-METHOD-TOTAL
010400     END-IF.
010500 0210-POST-METHOD-TOTAL.
010600     MOVE "N" TO W-FOUND-METHOD-SW
010700     IF SUM-TOTAL-COUNT NOT = ZERO
010800         PERFORM 0211-TEST-ONE-METHOD-ENTRY
010900             VARYING SUM-TOTAL-IDX FROM 1 BY 1
011000             UNTIL SUM-TOTAL-IDX > SUM-TOTAL-COUNT
011100     END-IF
011200     IF W-FOUND-METHOD-SW = "N"
011300         ADD 1 TO SUM-TOTAL-COUNT
011400         SET SUM-TOTAL-IDX TO SUM-TOTAL-COUNT
011500         MOVE W-POST-METHOD-ID TO SUM-METHOD-ID (SUM-TOTAL-IDX)
011600         MOVE W-POST-AMOUNT    TO SUM-AMOUNT (SUM-TOTAL-IDX)
011700     END-IF.
011800 0211-TEST-ONE-METHOD-ENTRY.
011900     IF SUM-METHOD-ID (SUM-TOTAL-IDX) = W-POST-METHOD-ID
012000         ADD W-POST-AMOUNT TO SUM-AMOUNT (SUM-TOTAL-IDX)
012100         MOVE "Y" TO W-FOUND-METHOD-SW
012200     END-IF.
012300 0250-WRITE-ERROR-LINE.
012400     OPEN EXTEND SUMMARY-REPORT-FILE
012500     IF WS-SUMRPT-FILE-STATUS = "05" OR WS-SUMRPT-FILE-STATUS = "35"
012600         OPEN OUTPUT SUMMARY-REPORT-FILE
012700     END-IF
012800     MOVE LK-ERROR-ORDER-ID TO W-ERR-ORDER-ID
012900     MOVE LK-ERROR-REASON   TO W-ERR-REASON
013000     MOVE W-ERROR-LINE      TO SUMMARY-PRINT-RECORD
013100     WRITE SUMMARY-PRINT-RECORD
013200     CLOSE SUMMARY-REPORT-FILE.
013300 0300-PRINT-SUMMARY-LINES.
013400     OPEN EXTEND SUMMARY-REPORT-FILE
013500     IF WS-SUMRPT-FILE-STATUS = "05" OR WS-SUMRPT-FILE-STATUS = "35"
013600         OPEN OUTPUT SUMMARY-REPORT-FILE
013700     END-IF
013800     IF SUM-TOTAL-COUNT = ZERO
013900         MOVE W-EMPTY-LINE TO SUMMARY-PRINT-RECORD
014000         WRITE SUMMARY-PRINT-RECORD
014100     ELSE
014200         MOVE ZERO TO W-PUNKTY-IDX
014300         PERFORM 0310-PRINT-CARD-METHOD-LINE
014400             VARYING SUM-TOTAL-IDX FROM 1 BY 1
014500             UNTIL SUM-TOTAL-IDX > SUM-TOTAL-COUNT
014600         IF W-PUNKTY-IDX NOT = ZERO
014700             SET SUM-TOTAL-IDX TO W-PUNKTY-IDX
014800             PERFORM 0320-WRITE-METHOD-LINE
014900         END-IF
015000     END-IF
015100     CLOSE SUMMARY-REPORT-FILE.
015200 0310-PRINT-CARD-METHOD-LINE.
015300     IF SUM-METHOD-ID (SUM-TOTAL-IDX) = "PUNKTY"
015400         MOVE SUM-TOTAL-IDX TO W-PUNKTY-IDX
015500     ELSE
015600         PERFORM 0320-WRITE-METHOD-LINE
015700     END-IF.
015800 0320-WRITE-METHOD-LINE.                                           CR7610B
015810*    The wallet's internal key for the points method is PUNKTY;   CR7610B
015820*    the report's display id for that same line is POINTS --      CR7610B
015830*    translated here, never carried through from SUM-METHOD-ID.   CR7610B
015840     IF SUM-METHOD-ID (SUM-TOTAL-IDX) = "PUNKTY"                   CR7610B
015850         MOVE "POINTS"  TO W-METHOD-ID                            CR7610B
015860     ELSE                                                         CR7610B
015870         MOVE SUM-METHOD-ID (SUM-TOTAL-IDX) TO W-METHOD-ID         CR7610B
015880     END-IF                                                       CR7610B
016000     MOVE SUM-AMOUNT (SUM-TOTAL-IDX)    TO W-AMOUNT-DISPLAY
016100     MOVE SPACES             TO SUMMARY-PRINT-RECORD
016200     MOVE W-METHOD-LINE-RAW  TO SUMMARY-PRINT-RECORD (1:28)     CR7740A
016300     WRITE SUMMARY-PRINT-RECORD.
