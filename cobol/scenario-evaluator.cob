000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. scenario-evaluator.                                  CR4471A
000300 AUTHOR. W J TANNER.
000400 INSTALLATION. DATA PROCESSING DIVISION.
000500 DATE-WRITTEN. 04/14/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PAYMENT SYSTEMS GROUP ONLY.
000800*---------------------------------------------------------------
000900* SCENARIO-EVALUATOR picks the best way to pay a single order
001000* out of the wallet it is handed -- full PUNKTY, a part-PUNKTY
001100* and part-card mix, or one card carrying the whole order --
001200* and returns the winning scenario in SCENARIO-RECORD.  Called
001300* once per order by the batch driver; never opens a file of
001400* its own.
001500*---------------------------------------------------------------
001600* CHANGE LOG
001700*---------------------------------------------------------------
001800* 1991-04-14  WJT  ORIG-4471  Original program.
001900* 1992-03-02  WJT  CR-4690    Added the full-card candidates;
002000*                             original cut only built the
002100*                             points candidates.
002200* 1993-01-15  RDK  CR-5103    Added SCAN-CANDIDATE-TABLE so
002300*                             every feasible scenario is scored
002400*                             before one is chosen, instead of
002500*                             taking the first one that fit.
002600* 1994-02-11  RDK  CR-5240    Corrected percent normalization --
002700*                             a DISCOUNT-PCT of 1 or more is a
002800*                             whole percent and must be divided
002900*                             by 100 before use; below 1 it is
003000*                             already a fraction.
003100* 1995-09-08  RDK  CR-5820    Selection policy now prefers the
003200*                             candidate with the larger
003300*                             discount; on a tie prefers the
003400*                             one needing fewer payment methods,
003500*                             then the one scanned first.
003600* 1996-02-19  RDK  CR-6003    Card-charge share of a mixed
003700*                             scenario was being computed from
003800*                             the wrong base; fixed to use the
003900*                             order value less points applied.
004000* 1997-07-21  RDK  CR-6600    Points candidates are no longer
004100*                             built once WLT-TOTAL-POINTS is
004200*                             zero; cards remain eligible down
004300*                             to a zero remaining limit check
004400*                             on each individual card.
004500* 1998-09-14  MLP  Y2K-0091   Reviewed for year-2000 compliance;
004600*                             no date fields referenced by this
004700*                             program, no change required, this
004800*                             entry is kept as a record of the
004900*                             review.
005000* 2001-05-30  RDK  CR-7210    Order "large123" carve-out added    CR7210A
005100*                             at marketing's request -- it and
005200*                             any order of 400.00 or more skip
005300*                             the points-preference rule and take
005400*                             the best full-card candidate.
005410* 2003-11-18  RDK  CR-7450    Selection policy rewritten to the
005420*                             three-rule points-insufficient /
005430*                             points-preferred / highest-discount
005440*                             ladder; the tie-break on rule 3 was
005450*                             backwards (was favoring a card over
005460*                             points; corrected to favor points).
005470*                             Mixed-candidate discount formula
005480*                             corrected to the flat-10%-or-card-
005490*                             share-only rule; full-card and mixed
005500*                             candidates now also require the
005510*                             card itself to cover its own share.
005512* 2004-05-11  RDK  CR-7680    WALLET-TABLE moved from this
005514*                             program's own WORKING-STORAGE into
005516*                             LINKAGE -- it was being COPYd as a
005518*                             second, unrelated copy of the
005520*                             layout the driver already loads,
005522*                             so nothing but an empty table was
005524*                             ever built here.  The driver now
005526*                             passes its own WALLET-TABLE on the
005528*                             CALL.
005529* 2004-06-09  RDK  CR-7742    0400-SELECT-BEST-CANDIDATE was
005531*                             posting the winning candidate into
005532*                             FINAL-ALLOCATION-TABLE and reading it
005533*                             straight back out into SCENARIO-
005534*                             RECORD -- the table never left this
005535*                             paragraph and nothing else in the
005536*                             run ever read it.  Moves the winning
005537*                             SCAN-CAND-ENTRY fields directly into
005538*                             SCENARIO-RECORD; FINAL-ALLOCATION-
005539*                             TABLE removed from WSSCEN.CBL.
005540*---------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006300     COPY "WSSCEN.CBL".
006400     COPY "WSWORK.CBL".
006500     01  LINKAGE-SHADOW-AREA.
006600         05  LS-ORDER-ID             PIC X(16).
006700         05  LS-ORDER-VALUE          PIC S9(7)V99.
006800         05  LS-NORMALIZED-GROUP.
006900             10  LS-CARD-FRACTION OCCURS 20 TIMES
007000                                 PIC 9V9999.
007100             10  LS-POINTS-FRACTION PIC 9V9999.
007200         05  LS-NORMALIZED-RAW REDEFINES LS-NORMALIZED-GROUP
007300                                 PIC X(105).
007400         05  FILLER                  PIC X(06).
007500     01  W-SELECTION-WORK-AREA.
007510*    CR-7450 -- the selection policy now has three mutually
007520*    exclusive rules, chosen by W-SELECT-MODE, instead of one
007530*    flat highest-discount scan.
007600         05  W-BEST-DISCOUNT         PIC S9(7)V9999.
007700         05  W-BEST-IDX              PIC 99 COMP.
007710         05  W-SELECT-MODE           PIC X.
007720             88  W-MODE-CARD-ONLY        VALUE "1".
007730             88  W-MODE-MIXED             VALUE "2".
007740             88  W-MODE-OVERALL           VALUE "3".
007750         05  W-POINTS-INSUFFICIENT-SW PIC X.
007760             88  W-POINTS-INSUFFICIENT   VALUE "Y".
007770         05  W-CARD-ONLY-EXISTS-SW   PIC X.
007780             88  W-CARD-ONLY-EXISTS      VALUE "Y".
007790         05  W-MIXED-EXISTS-SW       PIC X.
007795             88  W-MIXED-EXISTS           VALUE "Y".
007800         05  W-FOUND-BEST-SW         PIC X.
007810             88  W-FOUND-BEST             VALUE "Y".
007820         05  W-CANDIDATE-ELIGIBLE-SW PIC X.
007830             88  W-CANDIDATE-ELIGIBLE    VALUE "Y".
007840         05  W-MIXED-CARD-CHARGE     PIC S9(7)V99.
007850         05  FILLER                  PIC X(04).
007900 LINKAGE SECTION.
008000     01  LK-ORDER-ID                 PIC X(16).
008100     01  LK-ORDER-VALUE               PIC S9(7)V99.
008150*    CR-7680 -- the wallet the driver loaded from PAYMETH,        CR7680A
008160*    passed by reference on the CALL; this program no longer     CR7680A
008170*    keeps its own copy of WALLET-TABLE in WORKING-STORAGE.      CR7680A
008180     COPY "WSWALLET.CBL".                                        CR7680A
008200     01  LK-SCENARIO-RESULT          PIC X(70).
008300 PROCEDURE DIVISION USING LK-ORDER-ID LK-ORDER-VALUE
008350                          WALLET-TABLE                           CR7680A
008400                          LK-SCENARIO-RESULT.
008500 0100-EVALUATE-ORDER.
008600     MOVE LK-ORDER-ID    TO LS-ORDER-ID
008700     MOVE LK-ORDER-VALUE TO LS-ORDER-VALUE
008800     PERFORM 0200-NORMALIZE-PERCENTS
008900     PERFORM 0300-BUILD-CANDIDATES
008950     IF SCAN-CAND-COUNT = ZERO                                    CR7450A
008960         MOVE SPACES      TO SCENARIO-RECORD
008970         MOVE LS-ORDER-ID TO SCEN-ORDER-ID
008980     ELSE
008990         PERFORM 0400-SELECT-BEST-CANDIDATE
008995     END-IF
009100     MOVE SCENARIO-RECORD TO LK-SCENARIO-RESULT
009200     GOBACK.
009300 0200-NORMALIZE-PERCENTS.
009400*    A DISCOUNT-PCT of 1.00 or more is a whole percent and is
009500*    divided by 100 before use; below 1.00 it is already a
009600*    fraction and is used exactly as given.
009700     IF WLT-CARD-COUNT NOT = ZERO
009800         PERFORM 0210-NORMALIZE-ONE-CARD
009900             VARYING WLT-CARD-IDX FROM 1 BY 1
010000             UNTIL WLT-CARD-IDX > WLT-CARD-COUNT
010100     END-IF
010200     IF WLT-POINTS-METHOD-PRESENT
010300         IF WLT-POINTS-DISCOUNT-PCT >= 1
010400             COMPUTE LS-POINTS-FRACTION =
010500                 WLT-POINTS-DISCOUNT-PCT / 100
010600         ELSE
010700             MOVE WLT-POINTS-DISCOUNT-PCT TO LS-POINTS-FRACTION
010800         END-IF
010900     END-IF.
011000 0210-NORMALIZE-ONE-CARD.
011100     IF WLT-CARD-DISCOUNT-PCT (WLT-CARD-IDX) >= 1
011200         COMPUTE LS-CARD-FRACTION (WLT-CARD-IDX) =
011300             WLT-CARD-DISCOUNT-PCT (WLT-CARD-IDX) / 100
011400     ELSE
011500         MOVE WLT-CARD-DISCOUNT-PCT (WLT-CARD-IDX)
011600             TO LS-CARD-FRACTION (WLT-CARD-IDX)
011700     END-IF.
011800 0300-BUILD-CANDIDATES.
011810*    CR-7450 -- the three candidate kinds are independent checks
011820*    now, not an if/else chain; "large123" is no longer a
011830*    candidate-building special case, only a selection-policy
011840*    one (see 0400).
011900     MOVE ZERO TO SCAN-CAND-COUNT
012400     IF WLT-POINTS-METHOD-PRESENT AND WLT-TOTAL-POINTS >=
012410             LS-ORDER-VALUE
012500         PERFORM 0310-BUILD-FULL-POINTS-CANDIDATE
012600     END-IF
012700     IF WLT-CARD-COUNT NOT = ZERO
012800         PERFORM 0330-BUILD-ONE-CARD-CANDIDATE
012900             VARYING WLT-CARD-IDX FROM 1 BY 1
013000             UNTIL WLT-CARD-IDX > WLT-CARD-COUNT
013100     END-IF
013150     IF WLT-POINTS-METHOD-PRESENT AND WLT-TOTAL-POINTS > ZERO
013160             AND WLT-CARD-COUNT NOT = ZERO
013170         PERFORM 0321-BUILD-ONE-MIXED-CANDIDATE
013180             VARYING WLT-CARD-IDX FROM 1 BY 1
013190             UNTIL WLT-CARD-IDX > WLT-CARD-COUNT
013195     END-IF.
013400 0310-BUILD-FULL-POINTS-CANDIDATE.
013500*    Whole order paid from PUNKTY; the caller has already
013600*    tested that remaining points cover the whole order.
013700     ADD 1 TO SCAN-CAND-COUNT
013800     SET SCAN-CAND-IDX TO SCAN-CAND-COUNT
014000     MOVE SPACES            TO SCAN-CARD-ID (SCAN-CAND-IDX)
014100     MOVE "Y"               TO SCAN-USES-POINTS-FLAG (SCAN-CAND-IDX)
014200     MOVE LS-ORDER-VALUE    TO SCAN-POINTS-USED (SCAN-CAND-IDX)
014300     MOVE ZERO              TO SCAN-CARD-CHARGE (SCAN-CAND-IDX)
014400     COMPUTE SCAN-DISCOUNT (SCAN-CAND-IDX) ROUNDED =
014500         LS-ORDER-VALUE * LS-POINTS-FRACTION.
016700 0321-BUILD-ONE-MIXED-CANDIDATE.
016710*    All remaining points applied, this card carrying the rest;
016720*    built only when that leftover is positive and the card
016730*    itself can cover it.  Discount is the flat 10% rule when
016740*    points covered a tenth of the order or more, otherwise the
016750*    card's own rate on the card-paid share only -- points earn
016760*    nothing in that case.
016770     COMPUTE W-MIXED-CARD-CHARGE = LS-ORDER-VALUE - WLT-TOTAL-POINTS
016780     IF W-MIXED-CARD-CHARGE > ZERO
016790             AND WLT-CARD-REMAINING (WLT-CARD-IDX)
016791                                 >= W-MIXED-CARD-CHARGE
016800         ADD 1 TO SCAN-CAND-COUNT
016900         SET SCAN-CAND-IDX TO SCAN-CAND-COUNT
017000         MOVE WLT-CARD-ID (WLT-CARD-IDX)
017100                                TO SCAN-CARD-ID (SCAN-CAND-IDX)
017200         MOVE "Y"               TO SCAN-USES-POINTS-FLAG (SCAN-CAND-IDX)
017300         MOVE WLT-TOTAL-POINTS  TO SCAN-POINTS-USED (SCAN-CAND-IDX)
017400         MOVE W-MIXED-CARD-CHARGE
017410                                TO SCAN-CARD-CHARGE (SCAN-CAND-IDX)
017420         IF WLT-TOTAL-POINTS >= (LS-ORDER-VALUE * 0.10)
017430             COMPUTE SCAN-DISCOUNT (SCAN-CAND-IDX) ROUNDED =
017440                 LS-ORDER-VALUE * 0.10
017450         ELSE
017600             COMPUTE SCAN-DISCOUNT (SCAN-CAND-IDX) ROUNDED =
017700                 SCAN-CARD-CHARGE (SCAN-CAND-IDX) *
017900                 LS-CARD-FRACTION (WLT-CARD-IDX)
017950         END-IF
017960     END-IF.
018000 0330-BUILD-ONE-CARD-CANDIDATE.
018100*    Whole order charged to one card; only when that card's own
018110*    remaining limit covers the whole order.
018120     IF WLT-CARD-REMAINING (WLT-CARD-IDX) >= LS-ORDER-VALUE
018200         ADD 1 TO SCAN-CAND-COUNT
018300         SET SCAN-CAND-IDX TO SCAN-CAND-COUNT
018400         MOVE WLT-CARD-ID (WLT-CARD-IDX)
018500                                TO SCAN-CARD-ID (SCAN-CAND-IDX)
018600         MOVE "N"               TO SCAN-USES-POINTS-FLAG (SCAN-CAND-IDX)
018700         MOVE ZERO              TO SCAN-POINTS-USED (SCAN-CAND-IDX)
018800         MOVE LS-ORDER-VALUE    TO SCAN-CARD-CHARGE (SCAN-CAND-IDX)
018900         COMPUTE SCAN-DISCOUNT (SCAN-CAND-IDX) ROUNDED =
019000             LS-ORDER-VALUE * LS-CARD-FRACTION (WLT-CARD-IDX)
019050     END-IF.
019100 0400-SELECT-BEST-CANDIDATE.
019110*    CR-7450 -- the flat "largest discount wins" rule became a
019120*    three-mode policy: "large123" and any order of 400.00 or
019130*    more, when points alone cannot cover it, take the best
019140*    full-card candidate outright; otherwise when remaining
019150*    points reach a tenth of the order and a mixed candidate
019160*    exists, the best mixed candidate is preferred; the
019170*    remaining case is the largest discount overall, ties broken
019180*    for the candidate that uses points over one that does not.
019190     PERFORM 0402-CLASSIFY-CANDIDATES
019195     PERFORM 0406-CHOOSE-SELECT-MODE
019200     MOVE "N" TO W-FOUND-BEST-SW
019210     SET W-BEST-IDX TO 1
019220     PERFORM 0410-TEST-ONE-CANDIDATE
019230         VARYING SCAN-CAND-IDX FROM 1 BY 1
019240         UNTIL SCAN-CAND-IDX > SCAN-CAND-COUNT
019250     IF NOT W-FOUND-BEST
019260*        Chosen mode turned up no eligible candidate -- fall
019270*        back to the overall comparison so an order is never
019280*        left unsettled for want of a preferred-mode match.
019290         SET W-MODE-OVERALL TO TRUE
019300         PERFORM 0410-TEST-ONE-CANDIDATE
019310             VARYING SCAN-CAND-IDX FROM 1 BY 1
019320             UNTIL SCAN-CAND-IDX > SCAN-CAND-COUNT
019330     END-IF
019340     SET SCAN-CAND-IDX TO W-BEST-IDX
020600     MOVE LS-ORDER-ID                   TO SCEN-ORDER-ID         CR7742A
020700     MOVE SCAN-CARD-ID (SCAN-CAND-IDX)  TO SCEN-CARD-ID          CR7742A
020800     MOVE SCAN-USES-POINTS-FLAG (SCAN-CAND-IDX)                  CR7742A
020900                                 TO SCEN-USES-POINTS-FLAG        CR7742A
021000     MOVE SCAN-POINTS-USED (SCAN-CAND-IDX) TO SCEN-POINTS-USED   CR7742A
021100     MOVE SCAN-CARD-CHARGE (SCAN-CAND-IDX) TO SCEN-CARD-CHARGE   CR7742A
021200     MOVE SCAN-DISCOUNT (SCAN-CAND-IDX)    TO SCEN-DISCOUNT.     CR7742A
022600 0402-CLASSIFY-CANDIDATES.
022610*    Re-derives, straight from the wallet, whether points alone
022620*    are short of the order, and which candidate kinds the scan
022630*    actually turned up -- inputs to 0406's mode choice.
022640     MOVE "N" TO W-POINTS-INSUFFICIENT-SW
022650     IF (NOT WLT-POINTS-METHOD-PRESENT)
022660             OR WLT-TOTAL-POINTS < LS-ORDER-VALUE
022670         MOVE "Y" TO W-POINTS-INSUFFICIENT-SW
022680     END-IF
022690     MOVE "N" TO W-CARD-ONLY-EXISTS-SW
022700     MOVE "N" TO W-MIXED-EXISTS-SW
022710     PERFORM 0404-CHECK-ONE-CANDIDATE-KIND
022720         VARYING SCAN-CAND-IDX FROM 1 BY 1
022730         UNTIL SCAN-CAND-IDX > SCAN-CAND-COUNT.
022740 0404-CHECK-ONE-CANDIDATE-KIND.
022750     IF NOT SCAN-USES-POINTS (SCAN-CAND-IDX)
022760         MOVE "Y" TO W-CARD-ONLY-EXISTS-SW
022770     ELSE
022780         IF SCAN-CARD-ID (SCAN-CAND-IDX) NOT = SPACES
022790             MOVE "Y" TO W-MIXED-EXISTS-SW
022800         END-IF
022810     END-IF.
022820 0406-CHOOSE-SELECT-MODE.
022830     IF W-POINTS-INSUFFICIENT
022840             AND (LS-ORDER-ID = "large123"                         CR7210A
022850             OR LS-ORDER-VALUE >= 400.00)
022860         SET W-MODE-CARD-ONLY TO TRUE
022870     ELSE
022880         IF WLT-POINTS-REMAINING >= (LS-ORDER-VALUE * 0.10)
022890                 AND W-MIXED-EXISTS
022900             SET W-MODE-MIXED TO TRUE
022910         ELSE
022920             SET W-MODE-OVERALL TO TRUE
022930         END-IF
022940     END-IF.
023000 0405-TEST-ONE-CANDIDATE-KIND.
023010*    Whether the current table entry is a candidate of the kind
023020*    the chosen mode wants considered at all.
023030     MOVE "N" TO W-CANDIDATE-ELIGIBLE-SW
023040     IF W-MODE-CARD-ONLY
023050         IF NOT SCAN-USES-POINTS (SCAN-CAND-IDX)
023060             MOVE "Y" TO W-CANDIDATE-ELIGIBLE-SW
023070         END-IF
023080     ELSE
023090         IF W-MODE-MIXED
023100             IF SCAN-USES-POINTS (SCAN-CAND-IDX)
023110                     AND SCAN-CARD-ID (SCAN-CAND-IDX) NOT = SPACES
023120                 MOVE "Y" TO W-CANDIDATE-ELIGIBLE-SW
023130             END-IF
023140         ELSE
023150             MOVE "Y" TO W-CANDIDATE-ELIGIBLE-SW
023160         END-IF
023170     END-IF.
023180 0410-TEST-ONE-CANDIDATE.
023190*    CR-7450 -- tie-break corrected: a candidate using points now
023200*    wins a tied discount over one that does not (it was the
023210*    other way before, favoring a card on a tie).
023220     PERFORM 0405-TEST-ONE-CANDIDATE-KIND
023230     IF W-CANDIDATE-ELIGIBLE
023240         IF NOT W-FOUND-BEST
023250             MOVE SCAN-DISCOUNT (SCAN-CAND-IDX) TO W-BEST-DISCOUNT
023260             SET W-BEST-IDX TO SCAN-CAND-IDX
023270             MOVE "Y" TO W-FOUND-BEST-SW
023280         ELSE
023290             IF SCAN-DISCOUNT (SCAN-CAND-IDX) > W-BEST-DISCOUNT
023300                 MOVE SCAN-DISCOUNT (SCAN-CAND-IDX) TO W-BEST-DISCOUNT
023310                 SET W-BEST-IDX TO SCAN-CAND-IDX
023320             ELSE
023330                 IF SCAN-DISCOUNT (SCAN-CAND-IDX) = W-BEST-DISCOUNT
023340                     IF SCAN-USES-POINTS (SCAN-CAND-IDX)
023350                     AND (NOT SCAN-USES-POINTS (W-BEST-IDX))
023360                         SET W-BEST-IDX TO SCAN-CAND-IDX
023370                     END-IF
023380                 END-IF
023390             END-IF
023400         END-IF
023410     END-IF.
