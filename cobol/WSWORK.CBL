000100*---------------------------------------------------------------
000200* WSWORK.CBL
000300* General working storage -- file status switches, the run
000400* abort switch, and the parameter/return areas used to drive
000500* the promotion rule library independently of the evaluator.
000600*---------------------------------------------------------------
000700* 1991-04-08  WJT  ORIG-4471  Original switches.
000800* 1992-08-04  WJT  CR-4820    Added the RULE-PARM-AREA fields
000900*                             for the new promotion rule
001000*                             library.
001100* 1996-02-19  RDK  CR-6003    Added W-FOUND-CARD-SW to
001200*                             PLDEBIT's card lookup.
001300*---------------------------------------------------------------
001310* 1999-04-07  RDK  CR-6600    Widened RULE-PARM-AREA with the
001320*                             card-remaining and promo-eligible
001330*                             fields FULL-CARD needs to test its
001340*                             own applicability, and added the
001350*                             RULE-APPLICABLE-SW every rule now
001360*                             sets so the audit can tell when a
001370*                             rule did not fire.
001380* 2004-03-02  RDK  CR-7610    Added the two stand-alone scratch
001390*                             items DEBIT-PAYMENT-METHOD now uses
001400*                             to re-derive the points-used and
001410*                             card-remainder figures from wallet
001420*                             state, instead of trusting the
001430*                             scenario record for them.
001440* 2004-05-18  RDK  CR-7720    FULL-POINTS/PARTIAL-POINTS/FULL-
001450*                             CARD had no way to know whether
001460*                             the base scenario already used
001470*                             points or a card; widened RULE-
001480*                             PARM-AREA with the two base-
001490*                             scenario switches the driver sets
001500*                             before each PERFORM of the rules.
001510* 2004-06-02  RDK  CR-7741    RULE-PARM-RAW REDEFINES was         CR7741A
001520*                             declared X(68) but RULE-PARM-       CR7741A
001530*                             DETAIL is actually 72 bytes;         CR7741A
001540*                             widened the REDEFINES to match.      CR7741A
001550 77  W-DEBIT-POINTS-USED     PIC S9(7)V99 VALUE ZERO.              CR7610A
001560 77  W-DEBIT-REMAINDER       PIC S9(7)V99 VALUE ZERO.              CR7610A
001570 01  FILE-STATUS-AREA.                                            CR4471A
001580     05  WS-ORDER-FILE-STATUS    PIC XX.
001590     05  WS-PAYMTH-FILE-STATUS   PIC XX.
001600     05  WS-SUMRPT-FILE-STATUS   PIC XX.
001610     05  FILLER                  PIC X(02).
001620 01  RUN-CONTROL-SWITCHES.
001630     05  WS-ABORT-SWITCH         PIC X.
001640         88  WS-ABORT-RUN            VALUE "Y".
001650     05  W-FOUND-CARD-SW         PIC X.
001660         88  W-FOUND-CARD            VALUE "Y".
001670     05  W-EMPTY-BATCH-SW        PIC X.
001680         88  W-EMPTY-BATCH            VALUE "Y".
001690     05  W-FOUND-METHOD-SW       PIC X.
001700         88  W-FOUND-METHOD           VALUE "Y".
001710     05  FILLER                  PIC X(04).
001720 01  RULE-PARM-AREA.
001730     05  RULE-PARM-DETAIL.
001740         10  RULE-ORDER-VALUE        PIC S9(7)V99.
001750         10  RULE-POINTS-PCT         PIC 9(3)V9999.
001760         10  RULE-CARD-PCT           PIC 9(3)V9999.
001770         10  RULE-POINTS-AVAILABLE   PIC S9(7)V99.
001780         10  RULE-CARD-ID-PARM       PIC X(16).
001790         10  RULE-CARD-REMAINING     PIC S9(7)V99.               CR6600B
001800         10  RULE-PROMO-ELIGIBLE-SW  PIC X.                      CR6600B
001810             88  RULE-PROMO-ELIGIBLE     VALUE "Y".
001820         10  RULE-APPLICABLE-SW      PIC X.                      CR6600B
001830             88  RULE-IS-APPLICABLE      VALUE "Y".
001840         10  RULE-DISCOUNT           PIC S9(7)V9999.
001850         10  RULE-BASE-USES-POINTS-SW PIC X.                     CR7720A
001860             88  RULE-BASE-USES-POINTS   VALUE "Y".              CR7720A
001870         10  RULE-BASE-USES-CARD-SW  PIC X.                      CR7720A
001880             88  RULE-BASE-USES-CARD     VALUE "Y".              CR7720A
001890     05  RULE-PARM-RAW REDEFINES RULE-PARM-DETAIL
001900                                 PIC X(72).                      CR7741A
001910     05  FILLER                  PIC X(04).
