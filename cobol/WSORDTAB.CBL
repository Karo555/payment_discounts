000100*---------------------------------------------------------------
000200* WSORDTAB.CBL
000300* In-memory order table loaded from ORDERS, plus the working
000400* table that holds the batch's fixed processing sequence (the
000500* ORDER3-then-ORDER2-then-ORDER1-first rule; every other order
000600* keeps its original relative position after those three).
000700*---------------------------------------------------------------
000800* 1991-04-09  WJT  ORIG-4471  Original table.
000900* 1995-06-30  RDK  CR-5790    Added ORDER-PROCESS-SEQUENCE so
001000*                             the priority re-sequencing does
001100*                             not have to shuffle ORDER-TABLE
001200*                             itself.
001300*---------------------------------------------------------------
001400 01  ORDER-TABLE.                                                 CR4471A
001500     05  ORD-TAB-COUNT           PIC 9(4) COMP.
001600     05  ORD-TAB-ENTRY OCCURS 500 TIMES
001700                                 INDEXED BY ORD-TAB-IDX.
001800         10  OT-ORDER-ID             PIC X(16).
001900         10  OT-ORDER-VALUE          PIC S9(7)V99.
002000         10  OT-PROMO-COUNT          PIC 9(2).
002100         10  OT-PROMO-TABLE OCCURS 10 TIMES.
002200             15  OT-PROMO-ID             PIC X(16).
002300         10  OT-PROMO-RAW REDEFINES OT-PROMO-TABLE
002400                                 PIC X(160).
002500     05  FILLER                  PIC X(06).
002600 01  ORDER-PROCESS-SEQUENCE.
002700     05  OPS-COUNT               PIC 9(4) COMP.
002800     05  OPS-ENTRY OCCURS 500 TIMES
002900                                 INDEXED BY OPS-IDX.
003000         10  OPS-ORDER-INDEX         PIC 9(4) COMP.
003100     05  FILLER                  PIC X(04).
003200 01  ORDER-SEQ-WORK-AREA.
003300     05  W-PRIORITY-ID-PARM      PIC X(16).
003400     05  W-ALREADY-PLACED-SW     PIC X.
003500         88  W-ALREADY-PLACED        VALUE "Y".
003600     05  FILLER                  PIC X(03).
