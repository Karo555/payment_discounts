000100*---------------------------------------------------------------
000200* WSSCEN.CBL
000300* PAYMENT-SCENARIO working record, the per-order candidate
000400* table the evaluator builds and scores, and the chosen-
000500* scenario history kept across the whole batch for the
000600* summary reporter.
000700*---------------------------------------------------------------
000800* 1991-04-10  WJT  ORIG-4471  Original record.
000900* 1993-01-15  RDK  CR-5103    Added SCAN-CANDIDATE-TABLE so the
001000*                             evaluator can score every feasible
001100*                             scenario before choosing one.
001200* 1997-07-21  RDK  CR-6600    Added FINAL-ALLOCATION-TABLE for
001300*                             the end-of-batch summary.
001310* 2004-06-09  RDK  CR-7742    FINAL-ALLOCATION-TABLE removed --
001320*                             it was written and read back by the
001330*                             evaluator's own paragraph and never
001340*                             seen by the driver or the summary
001350*                             reporter; the real end-of-batch
001360*                             accumulation is SUMMARY-REPORTER's
001370*                             own ACCUMULATE-ALLOCATION, fed one
001380*                             scenario at a time as each order
001390*                             settles.
001400*---------------------------------------------------------------
001500 01  SCENARIO-RECORD.                                             CR4471A
001600     05  SCEN-ORDER-ID           PIC X(16).
001700     05  SCEN-CARD-ID            PIC X(16).
001800     05  SCEN-USES-POINTS-FLAG   PIC X.
001900         88  SCEN-USES-POINTS        VALUE "Y".
002000     05  SCEN-POINTS-USED        PIC S9(7)V99.
002100     05  SCEN-CARD-CHARGE        PIC S9(7)V99.
002200     05  SCEN-DISCOUNT           PIC S9(7)V9999.
002300     05  FILLER                  PIC X(08).
002400 01  SCENARIO-CANDIDATE-TABLE.
002500     05  SCAN-CAND-COUNT         PIC 99 COMP.
002600     05  SCAN-CAND-ENTRY OCCURS 41 TIMES
002700                                 INDEXED BY SCAN-CAND-IDX.
002800         10  SCAN-CARD-ID            PIC X(16).
002900         10  SCAN-USES-POINTS-FLAG   PIC X.
003000             88  SCAN-USES-POINTS        VALUE "Y".
003100         10  SCAN-POINTS-USED        PIC S9(7)V99.
003200         10  SCAN-CARD-CHARGE        PIC S9(7)V99.
003300         10  SCAN-DISCOUNT           PIC S9(7)V9999.
003400     05  FILLER                  PIC X(06).
