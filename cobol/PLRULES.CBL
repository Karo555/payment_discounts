000100*---------------------------------------------------------------
000200* PLRULES.CBL
000300* Promotion rule library.  Each rule is a pair of checks --
000400* IS-APPLICABLE and COMPUTE-DISCOUNT -- restated in its own
000500* stand-alone routine apart from the evaluator precisely because
000600* it must agree with it independently.  NOTE: unlike the
000700* evaluator, NONE of these rules normalize a whole-percent
000800* DISCOUNT-PCT by dividing by 100; a rule is expected to be
000900* driven with the raw fraction the rule table was configured
001000* with.  The batch driver configures this table once per order;
001100* it does not consult a rule's verdict when choosing a scenario.
001200*---------------------------------------------------------------
001300* 1992-08-04  WJT  CR-4820    Original rule routines, written
001400*                             at marketing's request for an
001500*                             independent check of the discount
001600*                             math.
001700* 1996-02-19  RDK  CR-6003    Synchronized formulas with the
001800*                             evaluator after the card-charge
001900*                             debit fix; rules still do not use
002000*                             the /100 normalization.
002100* 1998-09-14  MLP  Y2K-0091   Reviewed for year-2000 compliance;
002200*                             no date fields in this library, no
002300*                             change required, entry kept as a
002400*                             record of the review.
002410* 1999-04-07  RDK  CR-6600    Added the IS-APPLICABLE half of
002420*                             every rule -- RULE-APPLICABLE-SW is
002430*                             now set or cleared before the
002440*                             discount is computed, instead of a
002450*                             rule always returning a discount
002460*                             figure whether or not it actually
002470*                             applied to the order.
002480* 2004-05-18  RDK  CR-7720    IS-APPLICABLE on FULL-POINTS,        CR7720A
002485*                             PARTIAL-POINTS and FULL-CARD now     CR7720A
002490*                             also tests the base scenario the     CR7720A
002492*                             driver already chose for the order   CR7720A
002494*                             -- a method the base scenario is     CR7720A
002496*                             already using cannot be offered      CR7720A
002498*                             again by the library's own audit.    CR7720A
002500*---------------------------------------------------------------
002600 RULE-FULL-POINTS.                                                CR4820A
002700*    Applicable iff a points method exists and remaining points
002800*    covers the whole order, and the base scenario is not
002810*    already using points.  Entered with RULE-ORDER-VALUE and
002900*    RULE-POINTS-PCT (the raw fraction) and RULE-POINTS-AVAILABLE.
003000     MOVE "N" TO RULE-APPLICABLE-SW                               CR6600B
003100     MOVE ZERO TO RULE-DISCOUNT
003200     IF RULE-ORDER-VALUE > ZERO
003300             AND RULE-POINTS-AVAILABLE >= RULE-ORDER-VALUE
003350             AND NOT RULE-BASE-USES-POINTS                        CR7720A
003400         MOVE "Y" TO RULE-APPLICABLE-SW
003500         COMPUTE RULE-DISCOUNT ROUNDED =
003600             RULE-ORDER-VALUE * RULE-POINTS-PCT
003700     END-IF.
003800 RULE-PARTIAL-POINTS.
003900*    Applicable iff a points method exists and remaining points
004000*    are greater than zero but short of the order value, and the
004050*    base scenario is not already using points.  The points cover
004100*    what they can at this rule's own discount; the evaluator's
004150*    matching mixed scenario is what actually charges the
004200*    remainder to a card.
004400     MOVE "N" TO RULE-APPLICABLE-SW                               CR6600B
004500     MOVE ZERO TO RULE-DISCOUNT
004600     IF RULE-POINTS-AVAILABLE > ZERO
004700             AND RULE-POINTS-AVAILABLE < RULE-ORDER-VALUE
004750             AND NOT RULE-BASE-USES-POINTS                        CR7720A
004800         MOVE "Y" TO RULE-APPLICABLE-SW
004900         COMPUTE RULE-DISCOUNT ROUNDED =
005000             RULE-POINTS-AVAILABLE * RULE-POINTS-PCT
005100     END-IF.
005200 RULE-FULL-CARD.
005300*    Applicable iff the order's eligible-promotion set contains
005400*    this card's id (RULE-PROMO-ELIGIBLE-SW, set by the driver
005450*    from the order's PROMO-ID list), the card's own remaining
005500*    limit covers the whole order, and the base scenario is not
005600*    already using a card.  Entered with RULE-ORDER-VALUE,
005700*    RULE-CARD-PCT and RULE-CARD-REMAINING.
005800     MOVE "N" TO RULE-APPLICABLE-SW                               CR6600B
005900     MOVE ZERO TO RULE-DISCOUNT
006000     IF RULE-PROMO-ELIGIBLE
006100             AND RULE-CARD-REMAINING >= RULE-ORDER-VALUE
006150             AND NOT RULE-BASE-USES-CARD                          CR7720A
006200         MOVE "Y" TO RULE-APPLICABLE-SW
006300         COMPUTE RULE-DISCOUNT ROUNDED =
006400             RULE-ORDER-VALUE * RULE-CARD-PCT
006500     END-IF.
006600 RULE-DEFAULT.
006700*    Always applicable; no payment method earns a discount here,
006800*    so the rule table falls through to this and returns zero.
006900     MOVE "Y" TO RULE-APPLICABLE-SW                               CR6600B
007000     MOVE ZERO TO RULE-DISCOUNT.
