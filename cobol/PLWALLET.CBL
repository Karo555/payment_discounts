000100*---------------------------------------------------------------
000200* PLWALLET.CBL
000300* Procedure library -- loads the PAYMETH extract into
000400* WALLET-TABLE and derives the two totals the evaluator tests
000500* before it will build a loyalty-points candidate.
000600*---------------------------------------------------------------
000700* 1991-04-12  WJT  ORIG-4471  Original paragraphs.
000800* 1997-07-21  RDK  CR-6600    Added COMPUTE-WALLET-TOTALS; the
000900*                             evaluator now refuses a points
001000*                             scenario once WLT-TOTAL-POINTS
001100*                             is exhausted.
001200* 1998-11-03  MLP  Y2K-0091   Reviewed for year-2000 compliance;
001300*                             no date fields in this library, no
001400*                             change required, entry kept as a
001500*                             record of the review.
001600*---------------------------------------------------------------
001700 LOAD-WALLET-FROM-FILE.                                           CR4471A
001800*    Read every PAYMETH record into WALLET-TABLE.  A single
001900*    method id of PUNKTY is kept out of the card table and
002000*    carried instead in WLT-POINTS-GROUP, per the wallet rule.
002100     MOVE ZERO TO WLT-CARD-COUNT
002200     MOVE "N" TO WLT-HAS-POINTS
002300     OPEN INPUT PAYMENT-METHOD-FILE
002400     IF WS-PAYMTH-FILE-STATUS NOT = "00"
002500         DISPLAY "PLWALLET: UNABLE TO OPEN PAYMETH FILE"
002600         MOVE "Y" TO WS-ABORT-SWITCH
002700         GO TO LOAD-WALLET-EXIT
002800     END-IF
002900     PERFORM LOAD-WALLET-READ-NEXT
003000     PERFORM LOAD-WALLET-STORE-ENTRY
003100         UNTIL WS-PAYMTH-FILE-STATUS NOT = "00"
003200     CLOSE PAYMENT-METHOD-FILE.
003300 LOAD-WALLET-EXIT.
003400     EXIT.
003500 LOAD-WALLET-READ-NEXT.
003600     READ PAYMENT-METHOD-FILE
003700         AT END MOVE "10" TO WS-PAYMTH-FILE-STATUS
003800     END-READ.
003900 LOAD-WALLET-STORE-ENTRY.
004000     IF PMT-METHOD-ID = "PUNKTY"
004100         MOVE "Y" TO WLT-HAS-POINTS
004200         MOVE PMT-DISCOUNT-PCT    TO WLT-POINTS-DISCOUNT-PCT
004300         MOVE PMT-REMAINING-LIMIT TO WLT-POINTS-REMAINING
004400     ELSE
004500         ADD 1 TO WLT-CARD-COUNT
004600         SET WLT-CARD-IDX TO WLT-CARD-COUNT
004700         MOVE PMT-METHOD-ID       TO WLT-CARD-ID (WLT-CARD-IDX)
004800         MOVE PMT-DISCOUNT-PCT    TO
004900                  WLT-CARD-DISCOUNT-PCT (WLT-CARD-IDX)
005000         MOVE PMT-REMAINING-LIMIT TO
005100                  WLT-CARD-REMAINING (WLT-CARD-IDX)
005200     END-IF
005300     PERFORM LOAD-WALLET-READ-NEXT.
005400 COMPUTE-WALLET-TOTALS.
005500*    WLT-TOTAL-CARD-LIMIT and WLT-TOTAL-POINTS are the wallet's
005600*    capacity figures; the evaluator uses them only to decide
005700*    whether a points or card scenario is worth building, never
005800*    to ration the per-card remaining limits themselves.
005900     MOVE ZERO TO WLT-TOTAL-CARD-LIMIT
006000     IF WLT-CARD-COUNT NOT = ZERO
006100         PERFORM ADD-ONE-CARD-LIMIT
006200             VARYING WLT-CARD-IDX FROM 1 BY 1
006300             UNTIL WLT-CARD-IDX > WLT-CARD-COUNT
006400     END-IF
006500     IF WLT-POINTS-METHOD-PRESENT
006600         MOVE WLT-POINTS-REMAINING TO WLT-TOTAL-POINTS
006700     ELSE
006800         MOVE ZERO TO WLT-TOTAL-POINTS
006900     END-IF.
007000 ADD-ONE-CARD-LIMIT.
007100     ADD WLT-CARD-REMAINING (WLT-CARD-IDX)
007200         TO WLT-TOTAL-CARD-LIMIT.
