000100*---------------------------------------------------------------
000200* FDPAYMTH.CBL
000300* Record layout for the PAYMETH file -- the wallet extract of
000400* one customer's payment methods (discount cards plus, at most,
000500* one PUNKTY loyalty-points balance).
000600*---------------------------------------------------------------
000700* 1991-04-08  WJT  ORIG-4471  Original layout.
000800* 1996-02-19  RDK  CR-6003    Confirmed PMT-DISCOUNT-PCT holds
000900*                             either a whole percent or a raw
001000*                             fraction; evaluator normalizes.
001100*---------------------------------------------------------------
001200 FD  PAYMENT-METHOD-FILE
001300     LABEL RECORDS ARE STANDARD.
001400 01  PAYMENT-METHOD-RECORD.
001500     05  PMT-METHOD-ID           PIC X(16).
001600     05  PMT-DISCOUNT-PCT        PIC 9(3)V99.
001700     05  PMT-REMAINING-LIMIT     PIC S9(7)V99.
001800     05  FILLER                  PIC X(10).
