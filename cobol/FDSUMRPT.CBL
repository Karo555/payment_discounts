000100*---------------------------------------------------------------
000200* FDSUMRPT.CBL
000300* Print-line layout for the end-of-batch payment summary.  No
000400* page headings and no control breaks -- one line per payment
000500* method that was actually used, plus the error lines written
000600* for orders the evaluator could not settle.
000700*---------------------------------------------------------------
000800* 1991-04-11  WJT  ORIG-4471  Original layout.
000900*---------------------------------------------------------------
001000 FD  SUMMARY-REPORT-FILE
001100     LABEL RECORDS ARE OMITTED.
001200 01  SUMMARY-PRINT-RECORD        PIC X(80).
