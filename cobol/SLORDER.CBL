000100*---------------------------------------------------------------
000200* SLORDER.CBL
000300* FILE-CONTROL entry for the ORDERS input extract.
000400*---------------------------------------------------------------
000500* 1991-04-08  WJT  ORIG-4471  Original entry.
000600*---------------------------------------------------------------
000700     SELECT ORDER-FILE ASSIGN TO ORDERS
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-ORDER-FILE-STATUS.
