000100*---------------------------------------------------------------
000200* WSWALLET.CBL
000300* In-memory wallet table loaded from PAYMETH -- the card
000400* methods plus the single optional PUNKTY points balance, and
000500* the wallet's derived totals.
000600*---------------------------------------------------------------
000700* 1991-04-09  WJT  ORIG-4471  Original table.
000800* 1997-07-21  RDK  CR-6600    Added WLT-TOTAL-CARD-LIMIT and
000900*                             WLT-TOTAL-POINTS derived totals
001000*                             for the evaluator's loyalty test.
001100*---------------------------------------------------------------
001200 01  WALLET-TABLE.                                                CR4471A
001300     05  WLT-CARD-COUNT          PIC 99 COMP.
001400     05  WLT-CARD-ENTRY OCCURS 20 TIMES
001500                                 INDEXED BY WLT-CARD-IDX.
001600         10  WLT-CARD-ID             PIC X(16).
001700         10  WLT-CARD-DISCOUNT-PCT   PIC 9(3)V99.
001800         10  WLT-CARD-REMAINING      PIC S9(7)V99.
001900     05  WLT-POINTS-GROUP.
002000         10  WLT-HAS-POINTS          PIC X.
002100             88  WLT-POINTS-METHOD-PRESENT   VALUE "Y".
002200         10  WLT-POINTS-DISCOUNT-PCT PIC 9(3)V99.
002300         10  WLT-POINTS-REMAINING    PIC S9(7)V99.
002400     05  WLT-POINTS-RAW REDEFINES WLT-POINTS-GROUP
002500                                 PIC X(15).
002600     05  WLT-TOTAL-CARD-LIMIT    PIC S9(9)V99.
002700     05  WLT-TOTAL-POINTS        PIC S9(7)V99.
002800     05  FILLER                  PIC X(10).
